000100*****************************************************************
000200*  DDNAVREC  -  RECORD LAYOUTS FOR THE DRAWDOWN STATISTICS
000300*              BATCH RUN (PROGRAM DDSTAT).
000400*
000500*  CONTAINS TWO 01-LEVEL RECORDS -
000600*      NAV-TEXT-RECORD   - ONE VALUATION-DATE NAV OBSERVATION
000700*                          AS IT ARRIVES ON THE NAV-INPUT FILE,
000800*                          PLUS RESERVED GROWTH ROOM (SEE THE
000900*                          09/21/07 HISTORY ENTRY)
001000*      DD-RESULT-LINE    - THE ONE-LINE MAX-DRAWDOWN RESULT
001100*                          WRITTEN TO DRAWDOWN-OUTPUT
001200*
001300*  HISTORY -
001400*    87/11/03  RSH  ORIGINAL COPY MEMBER.
001500*    91/04/22  RSH  ADDED DD-RESULT-LINE FOR WRKSTAT WRITE-UP.
001600*    96/08/09  TLM  WIDENED DD-PERIODS-IN-MAX TO S9(6).
001700*    07/09/21  KBL  ADDED RESERVED FUND-ID/CURRENCY/SOURCE-
001800*                   SYSTEM FIELDS TO NAV-TEXT-RECORD AND
001900*                   EXPANSION SPACE TO DD-RESULT-LINE AHEAD OF
002000*                   THE PLANNED MULTI-FUND, MULTI-CURRENCY NAV
002100*                   FEED.  ONLY THE FIRST 21 BYTES OF EITHER
002200*                   RECORD ARE ON THE PHYSICAL FILES TODAY -
002300*                   SEE THE FD RECORD CONTAINS CLAUSES IN
002400*                   DDSTAT.  REQUEST FA-0901.
002500*****************************************************************
002600
002700*  NAV-TEXT-RECORD - THE ACTIVE PORTION IS THE FIRST 21 BYTES,
002800*  THE ONLY PART PRESENT ON NAV-INPUT TODAY (NAV-SEQ-TX,
002900*  FILLER, NAV-VALUE-TX).  READ...INTO SPACE-FILLS EVERYTHING
003000*  FROM NAV-RSV-FUND-ID ON, SO THE RESERVED FIELDS ARE ALWAYS
003100*  BLANK UNTIL THE FEED THAT POPULATES THEM IS BUILT.
003200 01  NAV-TEXT-RECORD.
003300     05  NAV-SEQ-TX              PIC 9(06).
003400     05  FILLER                  PIC X(01).
003500     05  NAV-VALUE-TX            PIC X(14).
003600     05  NAV-VALUE-ED REDEFINES NAV-VALUE-TX
003700                                 PIC -9(08).9999.
003800*   RESERVED - PLANNED MULTI-FUND / MULTI-CURRENCY NAV FEED.
003900     05  NAV-RSV-FUND-ID         PIC X(08).
004000     05  NAV-RSV-CCY-CODE        PIC X(03).
004100     05  NAV-RSV-VALUATION-DT    PIC 9(06).
004200     05  NAV-RSV-SOURCE-SYS      PIC X(04).
004300     05  NAV-RSV-AS-OF-TIME      PIC 9(06).
004400     05  NAV-RSV-RECORD-TYPE     PIC X(02).
004500     05  FILLER                  PIC X(40).
004600
004700*  DD-RESULT-LINE - DD-BIGGEST-RL THROUGH DD-TO-RL ARE THE
004800*  ORIGINAL FIVE-FIELD RESULT (SPEC IS SILENT ON COLUMN
004900*  POSITION, SO THE LAYOUT BELOW IS THIS SHOP'S OWN CHOICE).
005000*  DD-RUN-DATE-RL, DD-FUND-ID-RL, DD-CCY-CODE-RL AND DD-
005100*  PROGRAM-ID-RL ARE OPERATIONS-LOG ADD-ONS; DD-RSV-EXPANSION-
005200*  RL IS RESERVED SPACE FOR THE SAME MULTI-FUND FEED NOTED
005300*  ABOVE.
005400 01  DD-RESULT-LINE.
005500     05  FILLER                  PIC X(02)  VALUE SPACES.
005600     05  DD-RUN-DATE-RL          PIC 9(06).
005700     05  FILLER                  PIC X(02)  VALUE SPACES.
005800     05  DD-FUND-ID-RL           PIC X(08)  VALUE SPACES.
005900     05  FILLER                  PIC X(02)  VALUE SPACES.
006000     05  DD-CCY-CODE-RL          PIC X(03)  VALUE SPACES.
006100     05  FILLER                  PIC X(02)  VALUE SPACES.
006200     05  DD-BIGGEST-RL           PIC -9(03).999999.
006300     05  FILLER                  PIC X(03)  VALUE SPACES.
006400     05  DD-PERIODS-RL           PIC -9(06).                       TLM9608
006500     05  FILLER                  PIC X(03)  VALUE SPACES.
006600     05  DD-RECOVER-RL           PIC -9(06).
006700     05  FILLER                  PIC X(03)  VALUE SPACES.
006800     05  DD-FROM-RL              PIC 9(06).
006900     05  FILLER                  PIC X(03)  VALUE SPACES.
007000     05  DD-TO-RL                PIC 9(06).
007100     05  FILLER                  PIC X(03)  VALUE SPACES.
007200     05  DD-PROGRAM-ID-RL        PIC X(08)  VALUE "DDSTAT".
007300     05  FILLER                  PIC X(03)  VALUE SPACES.
007400     05  DD-RSV-EXPANSION-RL     PIC X(40)  VALUE SPACES.
