000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DDSTAT.
000300 AUTHOR.        R S HARTMANN.
000400 INSTALLATION.  INVESTMENT SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/03/87.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800
000900*----------------------------------------------------------------
001000*  DDSTAT - MAXIMUM DRAWDOWN STATISTICS FOR A FUND/PORTFOLIO NAV
001100*  SERIES.
001200*
001300*  READS THE NAV-INPUT FILE, A TIME-ORDERED SEQUENCE OF NAV
001400*  OBSERVATIONS FOR ONE FUND, HOLDS THE ENTIRE SERIES IN A
001500*  WORKING-STORAGE TABLE (A FORWARD SCAN OF EVERY LATER PERIOD
001600*  IS NEEDED TO FIND EACH PERIOD'S WORST CASE, SO THE SERIES
001700*  CANNOT BE PROCESSED IN A SINGLE LEFT-TO-RIGHT PASS), THEN
001800*  COMPUTES -
001900*      - THE BIGGEST (MOST NEGATIVE) PEAK-TO-TROUGH DECLINE
002000*      - THE NUMBER OF PERIODS SPANNED BY THAT DECLINE
002100*      - THE NUMBER OF PERIODS TAKEN TO RECOVER BACK TO THE
002200*        PRE-DECLINE NAV LEVEL (OR -1 IF IT NEVER RECOVERS)
002300*  AND WRITES ONE SUMMARY LINE TO DRAWDOWN-OUTPUT.
002400*
002500*  THIS IS A SINGLE-SERIES, SINGLE-RESULT RUN.  NO CONTROL
002600*  BREAKS OR MULTI-FUND TOTALS ARE PRODUCED.
002700*----------------------------------------------------------------
002800*  CHANGE LOG -
002900*    11/03/87  RSH  ORIGINAL PROGRAM.  FUND ACCOUNTING BATCH
003000*                   STREAM, JOB FASTAT1 STEP 040.
003100*    02/17/88  RSH  CORRECTED STRICT < COMPARE IN 230-CALC-
003200*                   PERIOD-DD - WAS ACCEPTING TIES AS A NEW
003300*                   MAXIMUM DRAWDOWN.  REQUEST FA-0142.
003400*    04/22/91  RSH  ADDED TIME-TO-RECOVER CALCULATION AND
003500*                   WIDENED DD-RESULT-LINE.  REQUEST FA-0398.
003600*    09/09/93  KBL  RAISED WS-MAX-SERIES-SIZE FROM 2000 TO 5000
003700*                   FOR THE INTERNATIONAL EQUITY FUND SERIES.
003800*                   REQUEST FA-0551.
003900*    08/09/96  TLM  WIDENED DD-PERIODS-IN-MAX TO S9(6) TO MATCH
004000*                   COPY MEMBER DDNAVREC.  REQUEST FA-0623.
004100*    01/14/98  TLM  YEAR 2000 REVIEW - PROGRAM HOLDS NO DATE
004200*                   FIELD OTHER THAN THE DIAGNOSTIC RUN-DATE
004300*                   STAMP, WHICH IS DISPLAY-ONLY.  NO DATE
004400*                   ARITHMETIC IS PERFORMED.  NO CHANGE REQUIRED.
004500*                   CERTIFIED Y2K READY - REQUEST FA-0701.
004600*    06/02/99  PDQ  ADDED ON SIZE ERROR GUARD IN 230-CALC-PERIOD-
004700*                   DD SO A ZERO OR NEGATIVE NAV RECORD DOES NOT
004800*                   ABEND THE JOB.  REQUEST FA-0744.
004900*    03/11/03  PDQ  ADDED UPSI-0 DIAGNOSTIC SWITCH AND PARAGRAPH
005000*                   800-DISPLAY-DIAGNOSTICS FOR THE OPERATIONS
005100*                   CENTER.  REQUEST FA-0812.
005200*    09/21/07  KBL  REMOVED THE 03/11/03 UPSI-0 GATE - OPERATIONS
005300*                   NEVER SET THE SWITCH IN THE JCL IN FOUR
005400*                   YEARS.  START/END RUN BANNERS NOW DISPLAY
005500*                   UNCONDITIONALLY EVERY RUN, THE SAME AS THE
005600*                   OLD SAM1 FUND ACCOUNTING REPORTS ALWAYS
005700*                   HAVE.  REQUEST FA-0901.
005800*    09/21/07  KBL  ADDED RESERVED EXPANSION FIELDS TO NAV-TEXT-
005900*                   RECORD AND DD-RESULT-LINE (COPY DDNAVREC)
006000*                   AHEAD OF THE PLANNED MULTI-FUND, MULTI-
006100*                   CURRENCY NAV FEED.  REQUEST FA-0901.
006200*----------------------------------------------------------------
006300
006400 ENVIRONMENT DIVISION.
006500
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.   IBM-390.
006800 OBJECT-COMPUTER.   IBM-390.
006900*  C01 PRINTER CHANNEL, FOR ANY FUTURE PRINTED FORM OF THIS
007000*  REPORT - THE SAME CLAUSE SANDBOX HAS ALWAYS CARRIED.
007100 SPECIAL-NAMES.
007200     C01 IS NEXT-PAGE.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700*  UT-S-NAVDATA IS THE INSTALLATION DD/SYSIN NAME BOUND IN THE
007800*  JCL - NO PATH OR DATASET NAME IS EVER CODED HERE.
007900     SELECT NAV-INPUT       ASSIGN TO UT-S-NAVDATA
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS  IS WS-NAV-STATUS.
008200
008300*  UT-S-DDOUT IS THE OUTPUT DD NAME - OPERATIONS ROUTES IT TO
008400*  THE WRKSTAT REPORT DATASET DOWNSTREAM OF THIS STEP.
008500     SELECT DRAWDOWN-OUTPUT ASSIGN TO UT-S-DDOUT
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS  IS WS-DDOUT-STATUS.
008800
008900 DATA DIVISION.
009000
009100 FILE SECTION.
009200
009300*  NAV-INPUT - ONE LINE PER VALUATION DATE, IN SERIES ORDER.
009400*  21 BYTES TODAY (SEE COPY DDNAVREC FOR THE RESERVED GROWTH
009500*  ROOM CARRIED IN THE WORKING-STORAGE VIEW OF THIS RECORD).
009600 FD  NAV-INPUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 21 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS NAV-INPUT-REC.
010200
010300 01  NAV-INPUT-REC                    PIC X(21).
010400
010500*  DRAWDOWN-OUTPUT - ONE RESULT LINE PER RUN.  128 BYTES -
010600*  SEE THE 09/21/07 CHANGE LOG ENTRY AND COPY DDNAVREC.
010700 FD  DRAWDOWN-OUTPUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 128 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS DRAWDOWN-OUTPUT-REC.
011300
011400 01  DRAWDOWN-OUTPUT-REC              PIC X(128).
011500
011600 WORKING-STORAGE SECTION.
011700
011800*  PROGRAM-LEVEL CONSTANTS, STANDALONE - NOT PART OF ANY
011900*  RECORD, SO THEY ARE CARRIED AT THE 77 LEVEL RATHER THAN
012000*  GROUPED UNDER AN 01, THE SAME HABIT THE FUND ACCOUNTING
012100*  SHOP USES FOR THIS KIND OF ITEM.
012200 77  WS-PGM-RELEASE-ID          PIC X(06)  VALUE "V3R01 ".
012300 77  WS-LINE-CTR               PIC S9(04) COMP  VALUE ZERO.
012400
012500*  EOF AND RECOVERED SWITCHES - TESTED VIA THE 88-LEVEL
012600*  CONDITION NAMES BELOW RATHER THAN A LITERAL COMPARE.
012700 01  PROGRAM-INDICATOR-SWITCHES.
012800     05  WS-EOF-NAV-SW             PIC X(03)  VALUE "NO ".
012900         88  EOF-NAV                          VALUE "YES".
013000     05  WS-RECOVERED-SW           PIC X(03)  VALUE "NO ".
013100         88  RECOVERED                        VALUE "YES".
013200     05  FILLER                    PIC X(01)  VALUE SPACES.
013300
013400*  TWO-CHARACTER FILE STATUS CODES - '00' IS THE ONLY SUCCESS
013500*  VALUE 050-OPEN-FILES ACCEPTS FOR EITHER FILE.
013600 01  WS-FILE-STATUS-AREA.
013700     05  WS-NAV-STATUS             PIC X(02)  VALUE SPACES.
013800     05  WS-DDOUT-STATUS           PIC X(02)  VALUE SPACES.
013900     05  FILLER                    PIC X(01)  VALUE SPACES.
014000
014100*  FOR OPERATIONS CENTER DIAGNOSTIC COUNTS, DISPLAYED BY
014200*  900-DISPLAY-END-BANNER.
014300 01  WS-ACCUMULATORS.
014400     05  WS-READ-CTR               PIC S9(06) COMP  VALUE ZERO.
014500     05  WS-SERIES-COUNT           PIC S9(06) COMP  VALUE ZERO.
014600     05  FILLER                    PIC X(01)  VALUE SPACES.
014700
014800*  WORKING SUBSCRIPTS AND INDICES - SERIES IS BOUND BY
014900*  WS-MAX-SERIES-SIZE (SEE 110-READ-NAV-RECORD).  ALL FIVE
015000*  ARE COMP SO THE OUTER/INNER SCAN IN SECTION 200 RUNS AT
015100*  BINARY SPEED - THIS TABLE CAN BE 5000 ENTRIES DEEP.
015200 01  WS-SUBSCRIPTS.
015300     05  WS-MAX-SERIES-SIZE        PIC S9(06) COMP  VALUE +5000.
015400     05  WS-IDX-I                  PIC S9(06) COMP.
015500     05  WS-IDX-J                  PIC S9(06) COMP.
015600     05  WS-IDX-K                  PIC S9(06) COMP.
015700     05  WS-NEXT-J                 PIC S9(06) COMP.
015800     05  WS-INDICE-SMALLEST        PIC S9(06) COMP.
015900     05  FILLER                    PIC X(01)  VALUE SPACES.
016000
016100*  RUNNING MAXIMUM-DRAWDOWN STATE - NEVER RE-INITIALISED, SO A
016200*  SERIES WITH NO DECLINE FALLS THROUGH TO ALL ZEROS, AS THE
016300*  SOURCE CALCULATION INTENDS.  DO NOT "FIX" THIS BY ADDING A
016400*  SEPARATE NO-DRAWDOWN FLAG - SEE THE 02/17/88 HISTORY NOTE
016500*  IN 230-CALC-PERIOD-DD.
016600 01  WS-DRAWDOWN-STATE.
016700     05  WS-BIGGEST-DD             PIC S9(03)V9(06) COMP-3
016800                                                    VALUE ZERO.
016900     05  WS-PERIODS-IN-MAX-DD      PIC S9(06) COMP  VALUE ZERO.
017000     05  WS-FROM-INDEX             PIC S9(06) COMP  VALUE ZERO.
017100     05  WS-TO-INDEX               PIC S9(06) COMP  VALUE ZERO.
017200     05  WS-TIME-TO-RECOVER        PIC S9(06) COMP  VALUE ZERO.
017300     05  WS-MTS-RECOV              PIC S9(06) COMP  VALUE ZERO.
017400     05  FILLER                    PIC X(01)  VALUE SPACES.
017500
017600*  PER-PERIOD SCRATCH FIELDS - RESET EACH TIME THROUGH THE
017700*  200-FIND-MAX-DRAWDOWN OUTER PASS, NOT CARRIED BETWEEN RUNS.
017800 01  WS-PERIOD-WORK-AREAS.
017900     05  WS-MIN-FORWARD            PIC S9(09)V9(04) COMP-3.
018000     05  WS-DD-I                   PIC S9(03)V9(06) COMP-3.
018100     05  FILLER                    PIC X(01)  VALUE SPACES.
018200
018300*  NAV SERIES TABLE - ENTIRE SERIES MUST RESIDE IN MEMORY, A
018400*  PERIOD'S DRAWDOWN DEPENDS ON THE MINIMUM NAV OF EVERY LATER
018500*  PERIOD STILL TO COME.  SIZED TO WS-MAX-SERIES-SIZE ABOVE.
018600 01  NAV-TABLE-AREA.
018700     05  NAV-AMT  OCCURS 5000 TIMES
018800                  PIC S9(09)V9(04) COMP-3.
018900     05  FILLER                    PIC X(01)  VALUE SPACES.
019000
019100*  DEFENSIVE CHECK ON THE INCOMING 6-DIGIT SEQUENCE NUMBER -
019200*  A FLAT FILE CAN DELIVER BLANKS OR GARBAGE IN A NUMERIC
019300*  FIELD, SO THE ALPHA VIEW IS TESTED BEFORE THE NUMERIC MOVE.
019400 01  WS-NAV-SEQ-CHECK.
019500     05  WS-NAV-SEQ-NUM            PIC 9(06).
019600     05  WS-NAV-SEQ-ALPHA REDEFINES WS-NAV-SEQ-NUM
019700                                   PIC X(06).
019800     05  FILLER                    PIC X(01)  VALUE SPACES.
019900
020000*  RUN-DATE STAMP - USED ON BOTH THE START BANNER AND THE
020100*  DD-RUN-DATE-RL FIELD STAMPED ONTO EVERY DRAWDOWN-OUTPUT
020200*  RECORD.  SEE THE 01/14/98 Y2K REVIEW ENTRY ABOVE - THIS IS
020300*  DISPLAY/STAMP USE ONLY, NO DATE ARITHMETIC IS DONE ON IT.
020400 01  WS-TODAY-DATE-AREA.
020500     05  WS-TODAY-YYMMDD           PIC 9(06).
020600     05  WS-TODAY-BROKEN REDEFINES WS-TODAY-YYMMDD.
020700         10  WS-TODAY-YY           PIC 99.
020800         10  WS-TODAY-MM           PIC 99.
020900         10  WS-TODAY-DD           PIC 99.
021000     05  FILLER                    PIC X(01)  VALUE SPACES.
021100
021200*  FROM/TO PERIOD RANGE - COMBINED FORM USED ON THE RUN-END
021300*  BANNER LINE SO OPERATIONS SEES BOTH NUMBERS TOGETHER.
021400 01  WS-RANGE-DISPLAY-AREA.
021500     05  WS-RANGE-COMBINED         PIC 9(12).
021600     05  WS-RANGE-SPLIT REDEFINES WS-RANGE-COMBINED.
021700         10  WS-RANGE-FROM-DISP    PIC 9(06).
021800         10  WS-RANGE-TO-DISP      PIC 9(06).
021900     05  FILLER                    PIC X(01)  VALUE SPACES.
022000
022100*  GENERAL-PURPOSE DISPLAY LINE FOR THE RUN-END BANNER COUNTS.
022200 01  DISPLAY-LINE.
022300     05  DISP-MESSAGE              PIC X(45).
022400     05  DISP-VALUE                PIC ZZZZZ9.
022500     05  FILLER                    PIC X(01)  VALUE SPACES.
022600
022700*  RECORD LAYOUTS FOR THE NAV-INPUT AND DRAWDOWN-OUTPUT FILES.
022800*  NOTE - COPY DDNAVREC SUPPLIES BOTH NAV-TEXT-RECORD (USED BY
022900*  110-READ-NAV-RECORD) AND DD-RESULT-LINE (USED BY 600- AND
023000*  700-).  SEE THE COPY MEMBER ITSELF FOR FIELD-LEVEL DETAIL.
023100     COPY DDNAVREC.
023200
023300 PROCEDURE DIVISION.
023400
023500*  PARAGRAPH NUMBERING -
023600*    000  MAINLINE
023700*    010  START BANNER
023800*    050  OPEN FILES
023900*    100-120  LOAD THE NAV SERIES
024000*    200-230  FIND THE BIGGEST DRAWDOWN
024100*    500-510  TIME TO RECOVER
024200*    600/700  WRITE THE RESULT LINE
024300*    900  END BANNER
024400*  THIS NUMBERING HAS NOT CHANGED SINCE THE ORIGINAL 1987
024500*  WRITE-UP - KEEP IT THAT WAY, OPERATIONS RUNBOOKS STILL
024600*  REFER TO PARAGRAPHS BY NUMBER.
024700
024800*  MAINLINE - DISPLAYS THE START BANNER, OPENS THE FILES,
024900*  LOADS THE NAV SERIES, DRIVES THE MAXIMUM-DRAWDOWN AND
025000*  TIME-TO-RECOVER CALCULATIONS, WRITES THE ONE-LINE RESULT,
025100*  DISPLAYS THE END BANNER, AND CLOSES DOWN.  SEE THE HISTORY
025200*  BLOCK ABOVE FOR WHERE EACH PIECE OF THIS FLOW CAME FROM.
025300 000-MAINLINE SECTION.
025400
025500     PERFORM 010-DISPLAY-START-BANNER THRU 010-EXIT.
025600     PERFORM 050-OPEN-FILES THRU 050-EXIT.
025700     PERFORM 100-LOAD-NAV-SERIES THRU 100-EXIT.
025800*   EMPTY INPUT - STEP 2 OF THE ORIGINAL CALCULATION - ALL
025900*   FIVE RESULT FIELDS REPORT ZERO, NO SCAN IS ATTEMPTED.
026000     IF WS-SERIES-COUNT = ZERO
026100        PERFORM 600-WRITE-EMPTY-RESULT THRU 600-EXIT
026200     ELSE
026300        PERFORM 200-FIND-MAX-DRAWDOWN THRU 200-EXIT
026400        PERFORM 500-CALC-TIME-TO-RECOVER THRU 500-EXIT
026500        PERFORM 700-WRITE-RESULT THRU 700-EXIT.
026600     PERFORM 900-DISPLAY-END-BANNER THRU 900-EXIT.
026700     CLOSE NAV-INPUT
026800           DRAWDOWN-OUTPUT.
026900     MOVE ZERO TO RETURN-CODE.
027000     GOBACK.
027100
027200*  UNCONDITIONAL RUN-START BANNER FOR THE OPERATIONS LOG - THE
027300*  SAME STYLE SAM1 HAS USED FOR YEARS ON THE NIGHTLY FUND
027400*  ACCOUNTING CYCLE.  SEE THE 09/21/07 CHANGE LOG ENTRY - THIS
027500*  REPLACES THE 03/11/03 UPSI-0 GATED VERSION.
027600 010-DISPLAY-START-BANNER.
027700
027800     ACCEPT WS-TODAY-YYMMDD FROM DATE.
027900     DISPLAY "****  DDSTAT " WS-PGM-RELEASE-ID " STARTING  ****".
028000     DISPLAY "RUN DATE (YYMMDD) . . . . . . " WS-TODAY-YYMMDD.
028100
028200 010-EXIT.
028300     EXIT.
028400
028500*  OPEN BOTH FILES UP FRONT AND ABEND WITH A DISPLAY IF EITHER
028600*  FILE STATUS COMES BACK NON-ZERO - THE SAME PATTERN THE
028700*  CUSTOMER FILE OPENS IN SAM1V USE.  RETURN-CODE 16 FLAGS A
028800*  JCL CONDITION-CODE TEST SO A LATER STEP DOES NOT RUN ON
028900*  BAD INPUT.
029000 050-OPEN-FILES.
029100
029200     OPEN INPUT NAV-INPUT.
029300*   NAV-INPUT MUST BE PRESENT AND CATALOGUED - THIS JOB HAS NO
029400*   DUMMY-FILE OR BYPASS OPTION.
029500     IF WS-NAV-STATUS NOT = "00"
029600        DISPLAY "*** DDSTAT ABEND - NAV-INPUT OPEN STATUS "
029700                WS-NAV-STATUS
029800        MOVE 16 TO RETURN-CODE
029900        STOP RUN.
030000     OPEN OUTPUT DRAWDOWN-OUTPUT.
030100*   DRAWDOWN-OUTPUT IS ALWAYS CREATED FRESH EACH RUN - NO
030200*   EXTEND/APPEND SUPPORT, ONE RESULT LINE PER RUN BY DESIGN.
030300     IF WS-DDOUT-STATUS NOT = "00"
030400        DISPLAY "*** DDSTAT ABEND - DRAWDOWN-OUTPUT OPEN STATUS "
030500                WS-DDOUT-STATUS
030600        MOVE 16 TO RETURN-CODE
030700        STOP RUN.
030800
030900 050-EXIT.
031000     EXIT.
031100
031200*  LOADS THE ENTIRE NAV SERIES INTO NAV-TABLE-AREA.  THE SERIES
031300*  MUST BE MEMORY-RESIDENT - SEE THE REMARKS ON NAV-TABLE-AREA.
031400*  STOPS AT END OF FILE OR AT WS-MAX-SERIES-SIZE, WHICHEVER
031500*  COMES FIRST - A SERIES LONGER THAN THE TABLE IS SILENTLY
031600*  TRUNCATED, THE SAME AS THE SOURCE ARRAY WOULD HAVE BEEN
031700*  SIZED BY ITS CALLER.
031800 100-LOAD-NAV-SERIES.
031900
032000*   WS-EOF-NAV-SW IS RE-ARMED HERE IN CASE THIS PARAGRAPH IS
032100*   EVER PERFORMED MORE THAN ONCE IN A FUTURE RELEASE.
032200     MOVE "NO " TO WS-EOF-NAV-SW.
032300     PERFORM 110-READ-NAV-RECORD THRU 110-EXIT.
032400     PERFORM 120-STORE-NAV-RECORD THRU 120-EXIT
032500        UNTIL EOF-NAV
032600           OR WS-SERIES-COUNT = WS-MAX-SERIES-SIZE.
032700
032800 100-EXIT.
032900     EXIT.
033000
033100*  ONE PHYSICAL READ OF NAV-INPUT.  READ INTO MOVES THE FD
033200*  BUFFER STRAIGHT INTO THE WIDER WORKING-STORAGE COPY OF THE
033300*  RECORD (COPY DDNAVREC) - BYTES BEYOND THE 21 REAL ON THE
033400*  FILE TODAY COME BACK SPACE-FILLED.
033500 110-READ-NAV-RECORD.
033600
033700     READ NAV-INPUT INTO NAV-TEXT-RECORD
033800         AT END
033900            MOVE "YES" TO WS-EOF-NAV-SW
034000            GO TO 110-EXIT.
034100     ADD 1 TO WS-READ-CTR.
034200
034300 110-EXIT.
034400     EXIT.
034500
034600*  02/17/88 RSH - A BLANK OR NON-NUMERIC NAV-SEQ-TX IS LOGGED AND
034700*  THE RECORD IS DROPPED FROM THE SERIES RATHER THAN ABENDING.
034800*  THE NUMERIC-CLASS TEST IS MADE AGAINST THE REDEFINED ALPHA
034900*  VIEW, WS-NAV-SEQ-ALPHA, BEFORE THE FIELD IS EVER TREATED AS
035000*  A NUMBER - TESTING THE NUMERIC FIELD ITSELF WOULD RISK A
035100*  DATA EXCEPTION ON SOME COMPILERS IF THE BYTES ARE GARBAGE.
035200 120-STORE-NAV-RECORD.
035300
035400     MOVE NAV-SEQ-TX TO WS-NAV-SEQ-NUM.
035500     IF WS-NAV-SEQ-ALPHA IS NOT NUMERIC
035600        DISPLAY "*** DDSTAT WARNING - NAV-SEQ-TX NOT NUMERIC, "
035700                "RECORD " WS-READ-CTR " SKIPPED"
035800     ELSE
035900        ADD 1 TO WS-SERIES-COUNT
036000        MOVE NAV-VALUE-ED TO NAV-AMT (WS-SERIES-COUNT).
036100     PERFORM 110-READ-NAV-RECORD THRU 110-EXIT.
036200
036300 120-EXIT.
036400     EXIT.
036500
036600*  OUTER PASS - STEP 3 OF THE ORIGINAL CALCULATION.  FOR EACH
036700*  PERIOD I, FIND THE LOWEST NAV STILL TO COME AND KEEP THE
036800*  WORST (MOST NEGATIVE) DRAWDOWN SEEN SO FAR ACROSS ALL I.
036900 200-FIND-MAX-DRAWDOWN.
037000
037100     PERFORM 210-OUTER-PERIOD THRU 210-EXIT
037200        VARYING WS-IDX-I FROM 1 BY 1
037300        UNTIL WS-IDX-I > WS-SERIES-COUNT.
037400
037500 200-EXIT.
037600     EXIT.
037700
037800*  SEED THE FORWARD MINIMUM FROM NAV(I) ITSELF BEFORE SCANNING
037900*  J > I - THIS IS WHAT MAKES THE SELF-COMPARISON EDGE CASE AT
038000*  I = N WORK WITHOUT ANY SPECIAL CASE: WHEN THE INNER SCAN
038100*  HAS NOTHING LEFT TO LOOK AT, MIN-FORWARD SIMPLY STAYS AT
038200*  NAV(I) AND DD(I) COMES OUT EXACTLY ZERO.
038300 210-OUTER-PERIOD.
038400
038500     MOVE NAV-AMT (WS-IDX-I) TO WS-MIN-FORWARD.
038600     MOVE WS-IDX-I            TO WS-INDICE-SMALLEST.
038700     COMPUTE WS-NEXT-J = WS-IDX-I + 1.
038800     PERFORM 220-INNER-SCAN THRU 220-EXIT
038900        VARYING WS-IDX-J FROM WS-NEXT-J BY 1
039000        UNTIL WS-IDX-J > WS-SERIES-COUNT.
039100     PERFORM 230-CALC-PERIOD-DD THRU 230-EXIT.
039200
039300 210-EXIT.
039400     EXIT.
039500
039600*  INNER SCAN - LOOKS FOR A LOWER NAV THAN THE BEST FOUND SO
039700*  FAR AT ANY LATER PERIOD J.  A STRAIGHT TABLE SCAN, NOT A
039800*  SEARCH, SINCE THE SERIES IS NOT SORTED BY VALUE.
039900 220-INNER-SCAN.
040000
040100*   A STRICT < HERE TOO - THE FIRST TIME SEEN, NOT THE LAST,
040200*   IS KEPT WHEN TWO LATER PERIODS TIE AT THE SAME LOW NAV.
040300     IF NAV-AMT (WS-IDX-J) < WS-MIN-FORWARD
040400        MOVE NAV-AMT (WS-IDX-J) TO WS-MIN-FORWARD
040500        MOVE WS-IDX-J            TO WS-INDICE-SMALLEST.
040600
040700 220-EXIT.
040800     EXIT.
040900
041000*  06/02/99 PDQ - ON SIZE ERROR GUARDS THE DIVIDE BY NAV-AMT(I).
041100*  A ZERO OR NEGATIVE NAV LEAVES WS-DD-I EQUAL TO THE CURRENT
041200*  BIGGEST DRAWDOWN SO THE STRICT < TEST BELOW CANNOT FIRE -
041300*  THE SAME "NEVER ABEND, NEVER FLAG" OUTCOME THE JOB HAD WHEN
041400*  THIS CALCULATION WAS CARRIED ON THE OLD STRATEGY ENGINE.
041500*  02/17/88 RSH - THE < MUST BE STRICT, NOT <=  A TIE IS NOT A
041600*  NEW WORST DRAWDOWN; SEE REQUEST FA-0142 ABOVE.
041700 230-CALC-PERIOD-DD.
041800
041900     COMPUTE WS-DD-I =
042000        (WS-MIN-FORWARD / NAV-AMT (WS-IDX-I)) - 1
042100            ON SIZE ERROR
042200               MOVE WS-BIGGEST-DD TO WS-DD-I
042300     END-COMPUTE.
042400     IF WS-DD-I < WS-BIGGEST-DD
042500        COMPUTE WS-PERIODS-IN-MAX-DD =
042600           WS-INDICE-SMALLEST - WS-IDX-I
042700        MOVE WS-DD-I  TO WS-BIGGEST-DD
042800        MOVE WS-IDX-I TO WS-FROM-INDEX
042900        COMPUTE WS-TO-INDEX = WS-IDX-I + WS-PERIODS-IN-MAX-DD.
043000
043100 230-EXIT.
043200     EXIT.
043300
043400*  04/22/91 RSH - TIME TO RECOVER IS ONLY MEANINGFUL WHEN A
043500*  DRAWDOWN WAS ACTUALLY FOUND.  OTHERWISE WS-TIME-TO-RECOVER
043600*  STAYS AT ITS INITIALISED ZERO, MATCHING THE OLD ENGINE - DO
043700*  NOT MOVE A DIFFERENT SENTINEL IN HERE FOR THAT CASE.
043800 500-CALC-TIME-TO-RECOVER.
043900
044000*   -1 MEANS "DRAWDOWN FOUND, NEVER RECOVERED" UNTIL AND
044100*   UNLESS 510-RECOVER-SCAN OVERWRITES IT BELOW.
044200     IF WS-PERIODS-IN-MAX-DD > ZERO
044300        MOVE -1 TO WS-TIME-TO-RECOVER
044400        MOVE 1  TO WS-MTS-RECOV
044500        MOVE "NO " TO WS-RECOVERED-SW
044600        COMPUTE WS-NEXT-J = WS-TO-INDEX + 1
044700        PERFORM 510-RECOVER-SCAN THRU 510-EXIT
044800           VARYING WS-IDX-K FROM WS-NEXT-J BY 1
044900           UNTIL WS-IDX-K > WS-SERIES-COUNT
045000              OR RECOVERED.
045100
045200 500-EXIT.
045300     EXIT.
045400
045500*  SCANS FORWARD FROM THE TROUGH COUNTING PERIODS UNTIL NAV
045600*  CLIMBS BACK TO OR ABOVE THE PRE-DRAWDOWN LEVEL.  WS-MTS-
045700*  RECOV STARTS AT 1 SO THE FIRST PERIOD CHECKED, IF IT
045800*  RECOVERS IMMEDIATELY, REPORTS A TIME-TO-RECOVER OF 1.
045900 510-RECOVER-SCAN.
046000
046100*   >= , NOT > - A PERIOD THAT TIES THE PRE-DRAWDOWN LEVEL
046200*   EXACTLY COUNTS AS RECOVERED.
046300     IF NAV-AMT (WS-IDX-K) >= NAV-AMT (WS-FROM-INDEX)
046400        MOVE WS-MTS-RECOV TO WS-TIME-TO-RECOVER
046500        MOVE "YES"        TO WS-RECOVERED-SW
046600     ELSE
046700        ADD 1 TO WS-MTS-RECOV.
046800
046900 510-EXIT.
047000     EXIT.
047100
047200*  EMPTY NAV-INPUT - WRITE THE ALL-ZEROS RESULT THE OLD ENGINE
047300*  PRODUCED WHEN ITS INPUT ARRAY WAS EMPTY.  THE RUN-DATE AND
047400*  PROGRAM-ID STAMPS ARE SHOP ADD-ONS, NOT PART OF THE
047500*  ORIGINAL FIVE-FIELD RESULT, AND ARE STILL WRITTEN EVEN ON
047600*  AN EMPTY RUN SO THE OPERATIONS LOG IS NEVER MISSING ONE.
047700 600-WRITE-EMPTY-RESULT.
047800
047900*   MOVE SPACES FIRST ALSO BLANKS THE DD-PROGRAM-ID-RL VALUE
048000*   CLAUSE FROM COPY DDNAVREC, SO IT IS RE-MOVED BELOW - DO
048100*   NOT REMOVE THAT RE-MOVE WHEN TOUCHING THIS PARAGRAPH.
048200     MOVE SPACES TO DD-RESULT-LINE.
048300     MOVE WS-TODAY-YYMMDD  TO DD-RUN-DATE-RL.
048400     MOVE "DDSTAT"         TO DD-PROGRAM-ID-RL.
048500     MOVE ZERO   TO DD-BIGGEST-RL
048600                    DD-PERIODS-RL
048700                    DD-RECOVER-RL
048800                    DD-FROM-RL
048900                    DD-TO-RL.
049000     WRITE DRAWDOWN-OUTPUT-REC FROM DD-RESULT-LINE.
049100
049200 600-EXIT.
049300     EXIT.
049400
049500*  BUILD AND WRITE THE ONE RESULT LINE - STEP 5 OF THE ORIGINAL
049600*  CALCULATION.  DD-RUN-DATE-RL AND DD-PROGRAM-ID-RL ARE SHOP
049700*  ADD-ONS FOR THE OPERATIONS LOG (SEE THE 09/21/07 CHANGE LOG
049800*  ENTRY AND COPY DDNAVREC) - THE FIVE FIELDS FROM DD-BIGGEST-
049900*  RL THROUGH DD-TO-RL ARE THE ORIGINAL RESULT.
050000 700-WRITE-RESULT.
050100
050200     MOVE SPACES               TO DD-RESULT-LINE.
050300     MOVE WS-TODAY-YYMMDD      TO DD-RUN-DATE-RL.
050400     MOVE "DDSTAT"             TO DD-PROGRAM-ID-RL.
050500     MOVE WS-BIGGEST-DD        TO DD-BIGGEST-RL.
050600     MOVE WS-PERIODS-IN-MAX-DD TO DD-PERIODS-RL.
050700     MOVE WS-TIME-TO-RECOVER   TO DD-RECOVER-RL.
050800     MOVE WS-FROM-INDEX        TO DD-FROM-RL.
050900     MOVE WS-TO-INDEX          TO DD-TO-RL.
051000     WRITE DRAWDOWN-OUTPUT-REC FROM DD-RESULT-LINE.
051100
051200 700-EXIT.
051300     EXIT.
051400
051500*  UNCONDITIONAL RUN-END BANNER - RECORD COUNTS AND THE PERIOD
051600*  RANGE OF THE MAXIMUM DRAWDOWN, FOR THE OPERATIONS LOG.  SEE
051700*  THE 09/21/07 CHANGE LOG ENTRY - THIS REPLACES THE 03/11/03
051800*  UPSI-0 GATED 800-DISPLAY-DIAGNOSTICS PARAGRAPH.
051900 900-DISPLAY-END-BANNER.
052000
052100     MOVE "NAV RECORDS READ FROM NAV-INPUT             "
052200                               TO DISP-MESSAGE.
052300     MOVE WS-READ-CTR          TO DISP-VALUE.
052400     DISPLAY DISPLAY-LINE.
052500     ADD 1 TO WS-LINE-CTR.
052600     MOVE "NAV OBSERVATIONS HELD IN THE SERIES          "
052700                               TO DISP-MESSAGE.
052800     MOVE WS-SERIES-COUNT      TO DISP-VALUE.
052900     DISPLAY DISPLAY-LINE.
053000     ADD 1 TO WS-LINE-CTR.
053100     MOVE WS-FROM-INDEX        TO WS-RANGE-FROM-DISP.
053200     MOVE WS-TO-INDEX          TO WS-RANGE-TO-DISP.
053300     DISPLAY "MAX DRAWDOWN PERIOD RANGE (FROM/TO) . "
053400         WS-RANGE-COMBINED.
053500     ADD 1 TO WS-LINE-CTR.
053600     DISPLAY "****  DDSTAT ENDED - " WS-LINE-CTR
053700             " SYSOUT LINES ABOVE  ****".
053800
053900 900-EXIT.
054000     EXIT.
